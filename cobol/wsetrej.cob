000100*******************************************
000200*                                          *
000300*  Record Definition For The Exception    *
000400*      (Reject) File                      *
000500*     Uses Rej-Source-Key as key          *
000600*******************************************
000700* File size 180 bytes.
000800*
000900* 13/02/26 rds - Created.
001000* 20/02/26 rds - Run/cumulative reason counters split, req jpc.
001100* 04/03/26 jpc - REQ 4033. Header record added - batch no.
001200* 10/03/26 jpc - REQ 4033. Reissued as a trailer, written by
001300*                et100 after the last reject, carries the
001400*                batch no just completed, not the next one.
001500* 09/03/26 jpc - REQ 4036. Rej-Run-Totals now stamped on every
001600*                reject as it is written (DC010), Rej-Cum-Totals
001700*                adds the control record's life-to-date count.
001800*
001900  01  ET-Reject-Record.
002000      03  Rej-Source-Key        pic 9(9)  comp.
002100      03  Rej-Batch-No          pic 9(6)  comp.
002200      03  Rej-Reason-Code       pic 999.
002300      03  Rej-Reason-Text       pic x(40).
002400      03  Rej-Run-Totals.
002500          05  Rej-Run-Date-Errors    pic 9(5)  comp.
002600          05  Rej-Run-Amt-Errors     pic 9(5)  comp.
002700          05  Rej-Run-Entity-Errors  pic 9(5)  comp.
002800          05  Rej-Run-Dup-Errors     pic 9(5)  comp.
002900      03  Rej-Cum-Totals.
003000          05  Rej-Cum-Date-Errors    pic 9(7)  comp.
003100          05  Rej-Cum-Amt-Errors     pic 9(7)  comp.
003200          05  Rej-Cum-Entity-Errors  pic 9(7)  comp.
003300          05  Rej-Cum-Dup-Errors     pic 9(7)  comp.
003400      03  Rej-Orig-Trans-Date   pic x(10).
003500      03  Rej-Orig-Trans-Amt    pic x(15).
003600      03  filler                pic x(10).
003700*
003800  01  ET-Reject-Header.
003900      03  Hdr-Rej-No               pic 9(7)  value 9999999.
004000*    high-values marker - trailer is always the last record
004100      03  Hdr-Rej-Last-Batch-No    pic 9(6)  comp.
004200*    the batch number this run has just finished rejecting for
004300      03  filler                   pic x(30).
