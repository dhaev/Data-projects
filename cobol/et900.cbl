000100  IDENTIFICATION DIVISION.
000200*================================
000300  PROGRAM-ID.    ET900.
000400  AUTHOR.        R D STANNARD.
000500  INSTALLATION.  APPLEWOOD COMPUTERS DATA SERVICES.
000600  DATE-WRITTEN.  03 05 1987.
000700  DATE-COMPILED.
000800  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100*                                                                *
001200*       ET Control and Exception Register  (ET900)              *
001300*     Uses RW (Report Writer) to print the run totals and       *
001400*           the list of records rejected by ET100                *
001500*                                                                *
001600*****************************************************************
001700*
001800*    Remarks.        Last step of the nightly ET chain. Re-opens
001900*                     the control record and reject file left by
002000*                     ET100 and prints the register.
002100*
002200*    Called Modules.  None.
002300*
002400*    Files Used.     etctl01.dat  - Control record, input.
002500*                     etrej01.dat  - Rejected records, input.
002600*                     etrpt01.prt  - Register print file, output.
002700*
002800*    Error Messages Used.
002900*                     ET020 - 22.
003000*
003100* Changes:
003200* 03 05 1987 rds          - Created, first release.
003300* 19 11 1991 rds  ET0019    Page heading widened for batch no.
003400* 12 01 1999 rds  Y2K-021   Y2K review - run date prints from the
003500*                           8 digit control field, no 2 digit
003600*                           year in use anywhere on this report.
003700* 30 06 2004 jpc  ET0044    Reject reason listing added below the
003800*                           totals, was totals only before this.
003900* 11 02 2026 rds  ET0058    Taken from pyrgstr and rewritten for
004000*                           the nightly ET suite.
004100* 11 03 2026 jpc  ET0061    Now called USING Calling-Data, caller
004200*                           program shown on the page heading.
004300*                           File names now come from File-Defs.
004400*
004500*****************************************************************
004600*
004700  ENVIRONMENT DIVISION.
004800*================================
004900  CONFIGURATION SECTION.
005000  SPECIAL-NAMES.
005100      C01 IS TOP-OF-FORM
005200      CLASS ET-ALPHA-CLASS IS "A" THRU "Z"
005300      UPSI-0 ON  STATUS IS ET-DEBUG-ON
005400             OFF STATUS IS ET-DEBUG-OFF.
005500  INPUT-OUTPUT SECTION.
005600  FILE-CONTROL.
005700      SELECT CONTROL-FILE ASSIGN TO FILE-04
005800          ORGANIZATION IS RELATIVE
005900          ACCESS MODE IS RANDOM
006000          RELATIVE KEY IS WS-CTL-RRN
006100          FILE STATUS IS WS-CTL-STATUS.
006200      SELECT REJECT-FILE ASSIGN TO FILE-03
006300          ORGANIZATION IS SEQUENTIAL
006400          FILE STATUS IS WS-REJ-STATUS.
006500      SELECT PRINT-FILE ASSIGN TO FILE-05
006600          ORGANIZATION IS SEQUENTIAL
006700          FILE STATUS IS WS-PRT-STATUS.
006800*
006900  DATA DIVISION.
007000*================================
007100  FILE SECTION.
007200  FD  CONTROL-FILE.
007300  COPY "WSETCTL.COB".
007400*
007500  FD  REJECT-FILE.
007600  COPY "WSETREJ.COB".
007700*
007800  FD  PRINT-FILE
007900      REPORT IS ET-REGISTER-REPORT.
008000*
008100  WORKING-STORAGE SECTION.
008200*------------------------
008300  COPY "WSNAMES.COB".
008400*
008500  77  WS-PROG-NAME          PIC X(17) VALUE "ET900 (1.1.02)".
008600  77  WS-CALLED-BY          PIC X(8)  VALUE SPACES.
008700  77  WS-CTL-RRN            PIC 9(4)  COMP VALUE 1.
008800  77  WS-CTL-STATUS         PIC XX    VALUE SPACES.
008900  77  WS-REJ-STATUS         PIC XX    VALUE SPACES.
009000  77  WS-PRT-STATUS         PIC XX    VALUE SPACES.
009100  77  WS-EOF-SWITCH         PIC X     VALUE "N".
009200      88  WS-EOF                      VALUE "Y".
009300  77  WS-PAGE-LINES         PIC 99    COMP VALUE 56.
009400*
009500  01  WS-TODAY-DATE-WORK    PIC 9(8)  COMP.
009600  01  WS-TODAY-DATE-GROUP REDEFINES WS-TODAY-DATE-WORK.
009700      03  WS-TODAY-CC           PIC 99.
009800      03  WS-TODAY-YY           PIC 99.
009900      03  WS-TODAY-MM           PIC 99.
010000      03  WS-TODAY-DD           PIC 99.
010100*
010200  01  WS-RUN-DATE-EDIT.
010300      03  WS-RDE-CC             PIC 99.
010400      03  FILLER                PIC X VALUE "/".
010500      03  WS-RDE-YY             PIC 99.
010600      03  FILLER                PIC X VALUE "/".
010700      03  WS-RDE-MM             PIC 99.
010800      03  FILLER                PIC X VALUE "/".
010900      03  WS-RDE-DD             PIC 99.
011000  01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-EDIT.
011100      03  FILLER                PIC X(11).
011200*
011300  01  WS-RUN-DATE-SPLIT.
011400      03  WS-RDS-CCYY            PIC 9(4).
011500      03  WS-RDS-MM              PIC 99.
011600      03  WS-RDS-DD              PIC 99.
011700  01  WS-RUN-DATE-SPLIT9 REDEFINES WS-RUN-DATE-SPLIT
011800                                PIC 9(8).
011900*
012000  01  ERROR-MESSAGES.
012100      03  ET020   PIC X(40) VALUE
012200          "ET020 CONTROL RECORD NOT FOUND - ABORT".
012300      03  ET021   PIC X(40) VALUE
012400          "ET021 REJECT FILE OPEN ERROR - ABORT".
012500      03  ET022   PIC X(40) VALUE
012600          "ET022 PRINT FILE OPEN ERROR - ABORT".
012700      03  FILLER                PIC X(10).
012800*
012900  LINKAGE SECTION.
013000*----------------
013100  COPY "WSCALL.COB".
013200*
013300  REPORT SECTION.
013400*---------------
013500  RD  ET-REGISTER-REPORT
013600      CONTROL      FINAL
013700      PAGE LIMIT   WS-PAGE-LINES
013800      HEADING      1
013900      FIRST DETAIL 6
014000      LAST  DETAIL WS-PAGE-LINES.
014100*
014200  01  ET-REPORT-HEAD  TYPE PAGE HEADING.
014300      03  LINE 1.
014400          05  COL   1     PIC X(17)   SOURCE WS-PROG-NAME.
014500          05  COL  40     PIC X(29)   VALUE
014600              "APPLEWOOD DATA SERVICES - ET".
014700          05  COL  74     PIC X(5)    VALUE "PAGE ".
014800          05  COL  79     PIC ZZ9     SOURCE PAGE-COUNTER.
014900      03  LINE 3.
015000          05  COL  20     PIC X(40)   VALUE
015100              "Extract - Transform - Load Register".
015200      03  LINE 4.
015300          05  COL  20     PIC X(10)   VALUE "Batch No -".
015400          05  COL  31     PIC 9(6)    SOURCE ET-CTL-BATCH-NO.
015500          05  COL  45     PIC X(10)   VALUE "Run Date -".
015600          05  COL  56     PIC 9(8)    SOURCE ET-CTL-RUN-DATE.
015700      03  LINE 5.
015800          05  COL  20     PIC X(12)   VALUE "Called By -".
015900          05  COL  33     PIC X(8)    SOURCE WS-CALLED-BY.
016000*
016100  01  ET-TOTALS-LINE  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
016200      03  LINE PLUS 1.
016300          05  COL   2     PIC X(30)   VALUE
016400              "Records Extracted . . . . . .".
016500          05  COL  33     PIC ZZZ,ZZ9
016600                          SOURCE ET-CTL-RECS-EXTRACTED.
016700      03  LINE PLUS 1.
016800          05  COL   2     PIC X(30)   VALUE
016900              "Records Loaded . . . . . . . .".
017000          05  COL  33     PIC ZZZ,ZZ9
017100                          SOURCE ET-CTL-RECS-LOADED.
017200      03  LINE PLUS 1.
017300          05  COL   2     PIC X(30)   VALUE
017400              "Records Rejected . . . . . . .".
017500          05  COL  33     PIC ZZZ,ZZ9
017600                          SOURCE ET-CTL-RECS-REJECTED.
017700      03  LINE PLUS 1.
017800          05  COL   2     PIC X(30)   VALUE
017900              "Records Duplicate . . . . . .".
018000          05  COL  33     PIC ZZZ,ZZ9
018100                          SOURCE ET-CTL-RECS-DUPLICATE.
018200*
018300  01  ET-REJECT-DETAIL  TYPE DETAIL.
018400      03  LINE PLUS 1.
018500          05  COL   2     PIC 9(9)    SOURCE REJ-SOURCE-KEY.
018600          05  COL  14     PIC 999     SOURCE REJ-REASON-CODE.
018700          05  COL  19     PIC X(40)   SOURCE REJ-REASON-TEXT.
018800          05  COL  62     PIC X(10)   SOURCE REJ-ORIG-TRANS-DATE.
018900          05  COL  74     PIC X(15)   SOURCE REJ-ORIG-TRANS-AMT.
019000*
019100  PROCEDURE DIVISION USING ET-CALLING-DATA.
019200*================================
019300  AA000-MAIN SECTION.
019400*********************
019500      MOVE     ET-CALLER TO WS-CALLED-BY.
019600      PERFORM BA010-OPEN-FILES THRU BA010-EXIT.
019700      IF       WS-CTL-STATUS NOT = "00"
019800               GOBACK.
019900      INITIATE ET-REGISTER-REPORT.
020000      PERFORM  BB010-PRIME-READ THRU BB010-EXIT.
020100      PERFORM  CA010-LIST-ONE-REJECT THRU CA010-EXIT
020200               UNTIL WS-EOF.
020300      TERMINATE ET-REGISTER-REPORT.
020400      PERFORM  BD010-CLOSE-FILES THRU BD010-EXIT.
020500      GOBACK.
020600  AA000-EXIT.
020700      EXIT SECTION.
020800*
020900  BA010-OPEN-FILES SECTION.
021000**************************
021100      OPEN     INPUT CONTROL-FILE.
021200      READ     CONTROL-FILE
021300               INVALID KEY
021400                        DISPLAY ET020
021500                        MOVE "99" TO WS-CTL-STATUS
021600                        GO TO BA010-EXIT
021700      END-READ.
021800      OPEN     INPUT REJECT-FILE.
021900      IF       WS-REJ-STATUS NOT = "00"
022000               DISPLAY ET021
022100               MOVE "99" TO WS-CTL-STATUS
022200               GO TO BA010-EXIT.
022300      OPEN     OUTPUT PRINT-FILE.
022400      IF       WS-PRT-STATUS NOT = "00"
022500               DISPLAY ET022
022600               MOVE "99" TO WS-CTL-STATUS.
022700  BA010-EXIT.
022800      EXIT SECTION.
022900*
023000  BB010-PRIME-READ SECTION.
023100**************************
023200      READ     REJECT-FILE
023300               AT END
023400                        MOVE "Y" TO WS-EOF-SWITCH
023500      END-READ.
023600  BB010-EXIT.
023700      EXIT SECTION.
023800*
023900  CA010-LIST-ONE-REJECT SECTION.
024000*******************************
024100      GENERATE ET-REJECT-DETAIL.
024200      READ     REJECT-FILE
024300               AT END
024400                        MOVE "Y" TO WS-EOF-SWITCH
024500      END-READ.
024600  CA010-EXIT.
024700      EXIT SECTION.
024800*
024900  BD010-CLOSE-FILES SECTION.
025000***************************
025100      CLOSE    CONTROL-FILE
025200               REJECT-FILE
025300               PRINT-FILE.
025400  BD010-EXIT.
025500      EXIT SECTION.
