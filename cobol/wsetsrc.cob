000100*******************************************
000200*                                          *
000300*  Record Definition For The Daily        *
000400*      Extract File  (Inbound Feed)       *
000500*     Uses Extr-Source-Key as key         *
000600*******************************************
000700* File size 312 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 11/02/26 rds - Created for the nightly extract-transform run.
001200* 18/02/26 rds - Added Extr-Dup-Check-No, dup feed detection.
001300* 25/02/26 jpc - REQ 4021. Extr-Category widened 3 to 4 occurs.
001400*
001500  01  ET-Extract-Record.
001600      03  Extr-Source-Key       pic 9(9)   comp.
001700      03  Extr-Record-Type      pic x.
001800*    H = Header  D = Detail  T = Trailer, set by the feed
001900      03  Extr-Entity-Code      pic x(6).
002000*    blank when the upstream feed could not resolve an entity
002100      03  Extr-Trans-Type       pic xx.
002200      03  Extr-Trans-Date       pic x(10).
002300*    raw date exactly as received - format per Ctl-Date-Format
002400      03  Extr-Trans-Amt        pic x(15).
002500*    raw amount as text, may carry leading zeros, sign or spaces
002600      03  Extr-Currency-Code    pic xxx.
002700      03  Extr-Batch-Ref        pic 9(6)   comp.
002800      03  Extr-Source-System    pic x(8).
002900      03  Extr-Reference-No     pic x(20).
003000      03  Extr-Description      pic x(32).
003100      03  Extr-Cust-Name        pic x(32).
003200      03  Extr-Cust-Address-1   pic x(32).
003300      03  Extr-Cust-Address-2   pic x(32).
003400      03  Extr-Cust-Post-Code.
003500          05  Extr-Zip          pic x(10).
003600          05  Extr-State        pic xx.
003700      03  Extr-Tax-Code         pic x.
003800      03  Extr-Hold-Flag        pic x.
003900*    Y or N - held for review at the source system, do not load
004000      03  Extr-Dup-Check-No     pic 9(9)   comp.
004100      03  Extr-Category         pic x(15)  occurs 4.
004200*    free form category tags carried over from the source
004300      03  filler                pic x(20).
