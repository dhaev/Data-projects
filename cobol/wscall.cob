000100* Working Storage For Module Chaining Data
000200*   Carried from et000 to et100 to et900.
000300*
000400* 11/02/26 rds - Adapted from the payroll copy for the ET suite.
000500* 21/02/26 rds - ET-Term-Code chgd from 9 to 99, matches Ctl use.
000600* 11/03/26 jpc - REQ 4036. Now passed as a parameter on the
000700*                et100 to et900 call, was declared but not
000800*                passed before this.
000900*
001000  01  ET-Calling-Data.
001100      03  ET-Called         pic x(8).
001200      03  ET-Caller         pic x(8).
001300      03  ET-Del-Link       pic x(8).
001400      03  ET-Term-Code      pic 99.
001500      03  ET-Process-Func   pic 9.
001600      03  ET-Sub-Function   pic 9.
001700      03  ET-CD-Args        pic x(13).
001800      03  filler            pic x(10).
