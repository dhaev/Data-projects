000100*
000200* Files used by the nightly Extract-Transform-Load suite
000300*
000400* 12/02/26 rds - Cut down from the full File-Defs table to the
000500*                five files the ET suite actually opens.
000600* 06/03/26 jpc - REQ 4033. Added file-05, the et900 report spool.
000700* 11/03/26 jpc - REQ 4036. SELECT clauses in all three programs
000800*                now ASSIGN to these fields, were hard coded to
000900*                the logical names before this.
001000*
001100  01  File-Defs.
001200      03  file-01     pic x(48)  value "etsrc01.dat".
001300*                        extract in  - et100
001400      03  file-02     pic x(48)  value "etload01.dat".
001500*                        load out   - et100
001600      03  file-03     pic x(48)  value "etrej01.dat".
001700*                        reject out - et100
001800      03  file-04     pic x(48)  value "etctl01.dat".
001900*                        control    - et000, et100, et900
002000      03  file-05     pic x(48)  value "etrpt01.prt".
002100*                        register report spool - et900
002200      03  filler      pic x(12).
