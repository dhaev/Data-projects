000100*******************************************
000200*                                          *
000300*  Record Definition For The ET Run       *
000400*      Control Parameter Record           *
000500*     Uses RRN = 1                        *
000600*                                          *
000700*  If moved onto the main system file     *
000800*   this becomes record 42 and the FH     *
000900*   will need a corresponding change.     *
001000*******************************************
001100*
001200* File size 520 bytes padded to 1024 by filler.
001300*
001400* 10/02/26 rds - Created.
001500* 17/02/26 rds - Added Ctl-Reject-Pct-Abort, run self-aborts.
001600* 26/02/26 jpc - REQ 4021. Category-Name widened 3 to 4 occurs.
001700* 05/03/26 jpc - REQ 4033. Run totals split from the set-up
001800*                block so et900 can print from one record.
001900* 09/03/26 jpc - REQ 4036. Added Ctl-Cum-*-Errors, carried
002000*                forward so DC010 can stamp each reject with
002100*                a life-to-date count by reason category.
002200*
002300  01  ET-Control-Record.
002400      03  ET-Ctl-Block.
002500          05  ET-Ctl-Source-System      pic x(8).
002600          05  ET-Ctl-Extract-File-Name  pic x(48).
002700          05  ET-Ctl-Load-File-Name     pic x(48).
002800          05  ET-Ctl-Reject-File-Name   pic x(48).
002900          05  ET-Ctl-Report-Spool-Name  pic x(48).
003000          05  ET-Ctl-Date-Format        pic 9.
003100*        1 = UK (dd/mm/ccyy) 2 = USA (mm/dd/ccyy) 3 = Intl
003200          05  ET-Ctl-Currency-Sign      pic x.
003300          05  ET-Ctl-OS-Delimiter       pic x.
003400          05  ET-Ctl-Strip-Lead-Zero    pic x.
003500          05  ET-Ctl-Debugging          pic x.
003600          05  ET-Ctl-Hard-Delete        pic x.
003700          05  ET-Ctl-Low-Value-Edit     pic 9(7)v99  comp-3.
003800          05  ET-Ctl-High-Value-Edit    pic 9(9)v99  comp-3.
003900          05  ET-Ctl-Reject-Pct-Abort   pic 999v99   comp-3.
004000*        if rejects exceed this pct of recs read, abort run
004100          05  ET-Ctl-Category-Name      pic x(15)  occurs 4.
004200      03  ET-Ctl-Run-Block.
004300          05  ET-Ctl-Run-Date           pic 9(8)  comp.
004400          05  ET-Ctl-Run-Time           pic 9(6)  comp.
004500          05  ET-Ctl-Batch-No           pic 9(6)  comp.
004600          05  ET-Ctl-Last-Batch-No      pic 9(6)  comp.
004700          05  ET-Ctl-Last-Run-Date      pic 9(8)  comp.
004800          05  ET-Ctl-Recs-Extracted     pic 9(7)  comp.
004900          05  ET-Ctl-Recs-Loaded        pic 9(7)  comp.
005000          05  ET-Ctl-Recs-Rejected      pic 9(7)  comp.
005100          05  ET-Ctl-Recs-Duplicate     pic 9(7)  comp.
005200          05  ET-Ctl-Abort-Switch       pic x.
005300*        set to Y by et100 when Ctl-Reject-Pct-Abort is exceeded
005400          05  ET-Ctl-Cum-Date-Errors    pic 9(7)  comp.
005500          05  ET-Ctl-Cum-Amt-Errors     pic 9(7)  comp.
005600          05  ET-Ctl-Cum-Entity-Errors  pic 9(7)  comp.
005700          05  ET-Ctl-Cum-Dup-Errors     pic 9(7)  comp.
005800*        life to date reject counts by reason, rolled forward
005900*        each run by et100's BD010-CLOSE-AND-UPDATE
006000      03  filler                        pic x(44).
