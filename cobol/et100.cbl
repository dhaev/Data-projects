000100  IDENTIFICATION DIVISION.
000200*================================
000300  PROGRAM-ID.    ET100.
000400  AUTHOR.        R D STANNARD.
000500  INSTALLATION.  APPLEWOOD COMPUTERS DATA SERVICES.
000600  DATE-WRITTEN.  22 04 1987.
000700  DATE-COMPILED.
000800  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100*                                                                *
001200*          Nightly Extract - Transform - Load  (ET100)          *
001300*        Reads the raw feed, edits and normalises each          *
001400*        record, apportions it to a report category and         *
001500*          writes it to the load file or the reject file        *
001600*                                                                *
001700*****************************************************************
001800*
001900*    Remarks.       Core transform step of the ET suite. Runs
002000*                    after ET000 strikes the batch number, and
002100*                    calls ET900 itself once the run is clean.
002200*
002300*    Called Modules. ET900 - Control and exception register.
002400*
002500*    Files Used.     etctl01.dat  - Control record (I-O).
002600*                     etsrc01.dat  - Raw extract, input.
002700*                     etload01.dat - Transformed load, output.
002800*                     etrej01.dat  - Rejected records, output.
002900*
003000*    Error Msgs Used. ET010 thru ET014.
003100*    Reject Reasons.
003200*                     101 Missing entity code.
003300*                     102 Invalid transaction date.
003400*                     103 Non numeric transaction amount.
003500*                     104 Amount outside edit limits.
003600*                     105 Missing duplicate check key.
003700*
003800* Changes:
003900* 22 04 1987 rds          - Created, first release.
004000* 14 07 1990 rds  ET0014    Added hi/lo edit limit checking.
004100* 09 01 1999 rds  Y2K-018   Y2K review - date redefines already
004200*                           carry ccyy in all 3 formats, no
004300*                           change required, logged per audit.
004400* 02 05 2002 jpc  ET0033    Category table search added, was
004500*                           hard coded to bucket 1 before this.
004600* 23 09 2003 jpc  ET0041    Reject-percent abort check added,
004700*                           holds the chain before ET900 runs.
004800* 11 02 2026 rds  ET0058    Taken from build-cbasic, rewritten
004900*                           for the nightly ET suite.
005000* 09 03 2026 jpc  ET0036    Run/cum reject counters now stamped
005100*                           on every reject, load and reject
005200*                           trailers written at BD010.
005300* 11 03 2026 jpc  ET0061    File names now come from File-Defs,
005400*                           Calling-Data passed to ET900.
005500*
005600*****************************************************************
005700*
005800  ENVIRONMENT DIVISION.
005900*================================
006000  CONFIGURATION SECTION.
006100  SPECIAL-NAMES.
006200      C01 IS TOP-OF-FORM
006300      CLASS ET-ALPHA-CLASS IS "A" THRU "Z"
006400      UPSI-0 ON  STATUS IS ET-DEBUG-ON
006500             OFF STATUS IS ET-DEBUG-OFF.
006600  INPUT-OUTPUT SECTION.
006700  FILE-CONTROL.
006800      SELECT CONTROL-FILE ASSIGN TO FILE-04
006900          ORGANIZATION IS RELATIVE
007000          ACCESS MODE IS RANDOM
007100          RELATIVE KEY IS WS-CTL-RRN
007200          FILE STATUS IS WS-CTL-STATUS.
007300      SELECT EXTRACT-FILE ASSIGN TO FILE-01
007400          ORGANIZATION IS SEQUENTIAL
007500          FILE STATUS IS WS-EXT-STATUS.
007600      SELECT LOAD-FILE ASSIGN TO FILE-02
007700          ORGANIZATION IS SEQUENTIAL
007800          FILE STATUS IS WS-LOAD-STATUS.
007900      SELECT REJECT-FILE ASSIGN TO FILE-03
008000          ORGANIZATION IS SEQUENTIAL
008100          FILE STATUS IS WS-REJ-STATUS.
008200*
008300  DATA DIVISION.
008400*================================
008500  FILE SECTION.
008600  FD  CONTROL-FILE.
008700  COPY "WSETCTL.COB".
008800*
008900  FD  EXTRACT-FILE.
009000  COPY "WSETSRC.COB".
009100*
009200  FD  LOAD-FILE.
009300  COPY "WSETLD.COB".
009400*
009500  FD  REJECT-FILE.
009600  COPY "WSETREJ.COB".
009700*
009800  WORKING-STORAGE SECTION.
009900*------------------------
010000  COPY "WSNAMES.COB".
010100  COPY "WSCALL.COB".
010200*
010300  77  WS-PROG-NAME          PIC X(17) VALUE "ET100 (1.2.01)".
010400  77  WS-CTL-RRN            PIC 9(4)  COMP VALUE 1.
010500  77  WS-CTL-STATUS         PIC XX    VALUE SPACES.
010600  77  WS-EXT-STATUS         PIC XX    VALUE SPACES.
010700  77  WS-LOAD-STATUS        PIC XX    VALUE SPACES.
010800  77  WS-REJ-STATUS         PIC XX    VALUE SPACES.
010900  77  WS-EOF-SWITCH         PIC X     VALUE "N".
011000      88  WS-EOF                      VALUE "Y".
011100  77  WS-VALID-SWITCH       PIC X     VALUE "Y".
011200      88  WS-RECORD-VALID             VALUE "Y".
011300      88  WS-RECORD-INVALID           VALUE "N".
011400  77  WS-ABEND-SWITCH       PIC X     VALUE "N".
011500      88  WS-ABEND                    VALUE "Y".
011600  77  WS-CAT-INDEX          PIC 99    COMP VALUE ZERO.
011700  77  WS-CAT-FOUND          PIC X     VALUE "N".
011800      88  WS-CAT-MATCHED               VALUE "Y".
011900*
012000  01  WS-RUN-COUNTERS.
012100      03  WS-RECS-EXTRACTED     PIC 9(7)  COMP VALUE ZERO.
012200      03  WS-RECS-LOADED        PIC 9(7)  COMP VALUE ZERO.
012300      03  WS-RECS-REJECTED      PIC 9(7)  COMP VALUE ZERO.
012400      03  WS-RECS-DUPLICATE     PIC 9(7)  COMP VALUE ZERO.
012500      03  FILLER                PIC X(8).
012600*
012700  01  WS-REJECT-PCT-WORK.
012800      03  WS-REJECT-PCT         PIC 999V99  COMP-3 VALUE ZERO.
012900      03  FILLER                PIC X(4).
013000*
013100  01  WS-RUN-REJECT-TOTALS.
013200      03  WS-RUN-DATE-ERRS      PIC 9(5)  COMP VALUE ZERO.
013300      03  WS-RUN-AMT-ERRS       PIC 9(5)  COMP VALUE ZERO.
013400      03  WS-RUN-ENTITY-ERRS    PIC 9(5)  COMP VALUE ZERO.
013500      03  WS-RUN-DUP-ERRS       PIC 9(5)  COMP VALUE ZERO.
013600      03  FILLER                PIC X(8).
013700*
013800  01  WS-REJECT-WORK.
013900      03  WS-REJECT-REASON-CODE PIC 999.
014000      03  WS-REJECT-REASON-TEXT PIC X(40).
014100      03  FILLER                PIC X(6).
014200*
014300  01  WS-DATE-WORK              PIC X(10) VALUE SPACES.
014400  01  WS-UK-DATE   REDEFINES WS-DATE-WORK.
014500      03  WS-UK-DAYS            PIC 99.
014600      03  FILLER                PIC X.
014700      03  WS-UK-MONTH           PIC 99.
014800      03  FILLER                PIC X.
014900      03  WS-UK-YEAR            PIC 9(4).
015000  01  WS-USA-DATE  REDEFINES WS-DATE-WORK.
015100      03  WS-USA-MONTH          PIC 99.
015200      03  FILLER                PIC X.
015300      03  WS-USA-DAYS           PIC 99.
015400      03  FILLER                PIC X.
015500      03  WS-USA-YEAR           PIC 9(4).
015600  01  WS-INTL-DATE REDEFINES WS-DATE-WORK.
015700      03  WS-INTL-YEAR          PIC 9(4).
015800      03  FILLER                PIC X.
015900      03  WS-INTL-MONTH         PIC 99.
016000      03  FILLER                PIC X.
016100      03  WS-INTL-DAYS          PIC 99.
016200*
016300  01  WS-NORMALISED-DATE.
016400      03  WS-NORM-YEAR          PIC 9(4).
016500      03  WS-NORM-MONTH         PIC 99.
016600      03  WS-NORM-DAYS          PIC 99.
016700  01  WS-NORMALISED-DATE9 REDEFINES WS-NORMALISED-DATE
016800                               PIC 9(8).
016900*
017000  01  WS-AMOUNT-ALPHA           PIC X(15) VALUE SPACES.
017100  01  WS-AMOUNT-NUMERIC-VIEW REDEFINES WS-AMOUNT-ALPHA
017200                               PIC 9(13)V99.
017300*
017400  01  WS-AMOUNT-COMP3.
017500      03  WS-AMOUNT-NUMERIC     PIC S9(9)V99 COMP-3 VALUE ZERO.
017600      03  FILLER                PIC X(4).
017700*
017800  01  ERROR-MESSAGES.
017900      03  ET010   PIC X(40) VALUE
018000          "ET010 CONTROL RECORD NOT FOUND - ABORT".
018100      03  ET011   PIC X(40) VALUE
018200          "ET011 EXTRACT FILE NOT FOUND - ABORT".
018300      03  ET012   PIC X(40) VALUE
018400          "ET012 LOAD FILE OPEN ERROR - ABORT".
018500      03  ET013   PIC X(40) VALUE
018600          "ET013 REJECT FILE OPEN ERROR - ABORT".
018700      03  ET014   PIC X(40) VALUE
018800          "ET014 REJECT RATE TOO HIGH - RUN HELD".
018900      03  FILLER                PIC X(10).
019000*
019100  PROCEDURE DIVISION.
019200*================================
019300  AA000-MAIN SECTION.
019400*********************
019500      PERFORM BA010-OPEN-FILES THRU BA010-EXIT.
019600      IF       WS-ABEND
019700               GOBACK.
019800      PERFORM BB010-PRIME-READ THRU BB010-EXIT.
019900      PERFORM CA010-PROCESS-ONE-RECORD THRU CA010-EXIT
020000               UNTIL WS-EOF.
020100      PERFORM BC010-CHECK-REJECT-PCT THRU BC010-EXIT.
020200      PERFORM BD010-CLOSE-AND-UPDATE THRU BD010-EXIT.
020300      IF       ET-CTL-ABORT-SWITCH NOT = "Y"
020400               MOVE "ET100" TO ET-CALLER
020500               MOVE "ET900" TO ET-CALLED
020600               CALL "ET900" USING ET-CALLING-DATA.
020700      GOBACK.
020800  AA000-EXIT.
020900      EXIT SECTION.
021000*
021100  BA010-OPEN-FILES SECTION.
021200**************************
021300      OPEN     I-O CONTROL-FILE.
021400      READ     CONTROL-FILE
021500               INVALID KEY
021600                        DISPLAY ET010
021700                        MOVE "Y" TO WS-ABEND-SWITCH
021800                        GO TO BA010-EXIT
021900      END-READ.
022000      OPEN     INPUT EXTRACT-FILE.
022100      IF       WS-EXT-STATUS NOT = "00"
022200               DISPLAY ET011
022300               MOVE "Y" TO WS-ABEND-SWITCH
022400               GO TO BA010-EXIT.
022500      OPEN     OUTPUT LOAD-FILE.
022600      IF       WS-LOAD-STATUS NOT = "00"
022700               DISPLAY ET012
022800               MOVE "Y" TO WS-ABEND-SWITCH
022900               GO TO BA010-EXIT.
023000      OPEN     OUTPUT REJECT-FILE.
023100      IF       WS-REJ-STATUS NOT = "00"
023200               DISPLAY ET013
023300               MOVE "Y" TO WS-ABEND-SWITCH.
023400  BA010-EXIT.
023500      EXIT SECTION.
023600*
023700  BB010-PRIME-READ SECTION.
023800**************************
023900      READ     EXTRACT-FILE
024000               AT END
024100                        MOVE "Y" TO WS-EOF-SWITCH
024200      END-READ.
024300  BB010-EXIT.
024400      EXIT SECTION.
024500*
024600  CA010-PROCESS-ONE-RECORD SECTION.
024700**********************************
024800      ADD      1 TO WS-RECS-EXTRACTED.
024900      PERFORM  DA010-EDIT-AND-TRANSFORM THRU DA010-EXIT.
025000      IF       WS-RECORD-VALID
025100               PERFORM DB010-WRITE-LOAD-RECORD THRU DB010-EXIT
025200      ELSE
025300               PERFORM DC010-WRITE-REJECT-RECORD THRU DC010-EXIT
025400      END-IF.
025500      READ     EXTRACT-FILE
025600               AT END
025700                        MOVE "Y" TO WS-EOF-SWITCH
025800      END-READ.
025900  CA010-EXIT.
026000      EXIT SECTION.
026100*
026200  DA010-EDIT-AND-TRANSFORM SECTION.
026300**********************************
026400      MOVE     "Y" TO WS-VALID-SWITCH.
026500      IF       EXTR-ENTITY-CODE = SPACES
026600               MOVE "N" TO WS-VALID-SWITCH
026700               MOVE 101 TO WS-REJECT-REASON-CODE
026800               MOVE "MISSING ENTITY CODE" TO WS-REJECT-REASON-TEXT
026900               GO TO DA010-EXIT.
027000      MOVE     EXTR-TRANS-DATE TO WS-DATE-WORK.
027100      EVALUATE ET-CTL-DATE-FORMAT
027200          WHEN 1
027300               MOVE WS-UK-YEAR  TO WS-NORM-YEAR
027400               MOVE WS-UK-MONTH TO WS-NORM-MONTH
027500               MOVE WS-UK-DAYS  TO WS-NORM-DAYS
027600          WHEN 2
027700               MOVE WS-USA-YEAR  TO WS-NORM-YEAR
027800               MOVE WS-USA-MONTH TO WS-NORM-MONTH
027900               MOVE WS-USA-DAYS  TO WS-NORM-DAYS
028000          WHEN 3
028100               MOVE WS-INTL-YEAR  TO WS-NORM-YEAR
028200               MOVE WS-INTL-MONTH TO WS-NORM-MONTH
028300               MOVE WS-INTL-DAYS  TO WS-NORM-DAYS
028400      END-EVALUATE.
028500      IF       WS-NORM-MONTH < 1 OR WS-NORM-MONTH > 12
028600               OR WS-NORM-DAYS < 1 OR WS-NORM-DAYS > 31
028700               MOVE "N" TO WS-VALID-SWITCH
028800               MOVE 102 TO WS-REJECT-REASON-CODE
028900               MOVE "INVALID TRANSACTION DATE"
029000                    TO WS-REJECT-REASON-TEXT
029100               GO TO DA010-EXIT.
029200      MOVE     EXTR-TRANS-AMT TO WS-AMOUNT-ALPHA.
029300      IF       WS-AMOUNT-ALPHA NOT NUMERIC
029400               MOVE "N" TO WS-VALID-SWITCH
029500               MOVE 103 TO WS-REJECT-REASON-CODE
029600               MOVE "NON NUMERIC TRANSACTION AMOUNT"
029700                    TO WS-REJECT-REASON-TEXT
029800               GO TO DA010-EXIT.
029900      MOVE     WS-AMOUNT-NUMERIC-VIEW TO WS-AMOUNT-NUMERIC.
030000      IF       WS-AMOUNT-NUMERIC < ET-CTL-LOW-VALUE-EDIT
030100               OR WS-AMOUNT-NUMERIC > ET-CTL-HIGH-VALUE-EDIT
030200               MOVE "N" TO WS-VALID-SWITCH
030300               MOVE 104 TO WS-REJECT-REASON-CODE
030400               MOVE "AMOUNT OUTSIDE EDIT LIMITS"
030500                    TO WS-REJECT-REASON-TEXT
030600               GO TO DA010-EXIT.
030700      IF       EXTR-DUP-CHECK-NO = ZERO
030800               MOVE "N" TO WS-VALID-SWITCH
030900               MOVE 105 TO WS-REJECT-REASON-CODE
031000               MOVE "MISSING DUP CHECK KEY"
031100                    TO WS-REJECT-REASON-TEXT
031200               GO TO DA010-EXIT.
031300      PERFORM  DA020-APPORTION-CATEGORY THRU DA020-EXIT.
031400  DA010-EXIT.
031500      EXIT SECTION.
031600*
031700  DA020-APPORTION-CATEGORY SECTION.
031800**********************************
031900      MOVE     "N" TO WS-CAT-FOUND.
032000      MOVE     ZERO TO WS-CAT-INDEX.
032100      PERFORM  DA021-SEARCH-ONE-CATEGORY THRU DA021-EXIT
032200               VARYING WS-CAT-INDEX FROM 1 BY 1
032300               UNTIL WS-CAT-INDEX > 4 OR WS-CAT-MATCHED.
032400      IF       WS-CAT-MATCHED
032500               MOVE WS-AMOUNT-NUMERIC
032600                    TO LOAD-CATEGORY-AMT (WS-CAT-INDEX)
032700      ELSE
032800               MOVE WS-AMOUNT-NUMERIC TO LOAD-CATEGORY-AMT (4).
032900  DA020-EXIT.
033000      EXIT SECTION.
033100*
033200  DA021-SEARCH-ONE-CATEGORY SECTION.
033300***********************************
033400      IF       EXTR-CATEGORY (1) =
033500               ET-CTL-CATEGORY-NAME (WS-CAT-INDEX)
033600               MOVE "Y" TO WS-CAT-FOUND.
033700  DA021-EXIT.
033800      EXIT SECTION.
033900*
034000  DB010-WRITE-LOAD-RECORD SECTION.
034100*********************************
034200      MOVE     EXTR-SOURCE-KEY    TO LOAD-SOURCE-KEY.
034300      MOVE     EXTR-ENTITY-CODE   TO LOAD-ENTITY-CODE.
034400      MOVE     EXTR-TRANS-TYPE    TO LOAD-TRANS-TYPE.
034500      MOVE     WS-NORMALISED-DATE9 TO LOAD-TRANS-DATE.
034600      MOVE     WS-AMOUNT-NUMERIC  TO LOAD-TRANS-AMT.
034700      MOVE     EXTR-CURRENCY-CODE TO LOAD-CURRENCY-CODE.
034800      MOVE     ET-CTL-BATCH-NO    TO LOAD-BATCH-NO.
034900      MOVE     ET-CTL-RUN-DATE    TO LOAD-RUN-DATE.
035000      MOVE     ET-CTL-RUN-TIME    TO LOAD-RUN-TIME.
035100      WRITE    ET-LOAD-RECORD.
035200      IF       WS-LOAD-STATUS NOT = "00"
035300               DISPLAY ET012
035400               MOVE "Y" TO WS-ABEND-SWITCH
035500      ELSE
035600               ADD 1 TO WS-RECS-LOADED.
035700  DB010-EXIT.
035800      EXIT SECTION.
035900*
036000  DC010-WRITE-REJECT-RECORD SECTION.
036100***********************************
036200      MOVE     EXTR-SOURCE-KEY    TO REJ-SOURCE-KEY.
036300      MOVE     ET-CTL-BATCH-NO    TO REJ-BATCH-NO.
036400      MOVE     WS-REJECT-REASON-CODE TO REJ-REASON-CODE.
036500      MOVE     WS-REJECT-REASON-TEXT TO REJ-REASON-TEXT.
036600      EVALUATE WS-REJECT-REASON-CODE
036700          WHEN 102
036800               ADD 1 TO WS-RUN-DATE-ERRS
036900          WHEN 103
037000               ADD 1 TO WS-RUN-AMT-ERRS
037100          WHEN 104
037200               ADD 1 TO WS-RUN-AMT-ERRS
037300          WHEN 101
037400               ADD 1 TO WS-RUN-ENTITY-ERRS
037500          WHEN 105
037600               ADD 1 TO WS-RUN-DUP-ERRS
037700      END-EVALUATE.
037800      MOVE     WS-RUN-DATE-ERRS   TO REJ-RUN-DATE-ERRORS.
037900      MOVE     WS-RUN-AMT-ERRS    TO REJ-RUN-AMT-ERRORS.
038000      MOVE     WS-RUN-ENTITY-ERRS TO REJ-RUN-ENTITY-ERRORS.
038100      MOVE     WS-RUN-DUP-ERRS    TO REJ-RUN-DUP-ERRORS.
038200      ADD      ET-CTL-CUM-DATE-ERRORS   WS-RUN-DATE-ERRS
038300               GIVING REJ-CUM-DATE-ERRORS.
038400      ADD      ET-CTL-CUM-AMT-ERRORS    WS-RUN-AMT-ERRS
038500               GIVING REJ-CUM-AMT-ERRORS.
038600      ADD      ET-CTL-CUM-ENTITY-ERRORS WS-RUN-ENTITY-ERRS
038700               GIVING REJ-CUM-ENTITY-ERRORS.
038800      ADD      ET-CTL-CUM-DUP-ERRORS    WS-RUN-DUP-ERRS
038900               GIVING REJ-CUM-DUP-ERRORS.
039000      MOVE     EXTR-TRANS-DATE    TO REJ-ORIG-TRANS-DATE.
039100      MOVE     EXTR-TRANS-AMT     TO REJ-ORIG-TRANS-AMT.
039200      WRITE    ET-REJECT-RECORD.
039300      ADD      1 TO WS-RECS-REJECTED.
039400  DC010-EXIT.
039500      EXIT SECTION.
039600*
039700  BC010-CHECK-REJECT-PCT SECTION.
039800********************************
039900      IF       WS-RECS-EXTRACTED > ZERO
040000               COMPUTE WS-REJECT-PCT ROUNDED =
040100                        (WS-RECS-REJECTED * 100)
040200                         / WS-RECS-EXTRACTED
040300               IF       WS-REJECT-PCT > ET-CTL-REJECT-PCT-ABORT
040400                        DISPLAY ET014
040500                        MOVE "Y" TO ET-CTL-ABORT-SWITCH.
040600  BC010-EXIT.
040700      EXIT SECTION.
040800*
040900  BD010-CLOSE-AND-UPDATE SECTION.
041000********************************
041100      MOVE     WS-RECS-EXTRACTED TO ET-CTL-RECS-EXTRACTED.
041200      MOVE     WS-RECS-LOADED    TO ET-CTL-RECS-LOADED.
041300      MOVE     WS-RECS-REJECTED  TO ET-CTL-RECS-REJECTED.
041400      MOVE     WS-RECS-DUPLICATE TO ET-CTL-RECS-DUPLICATE.
041500      PERFORM  DB020-WRITE-LOAD-TRAILER THRU DB020-EXIT.
041600      PERFORM  DC020-WRITE-REJECT-TRAILER THRU DC020-EXIT.
041700      ADD      WS-RUN-DATE-ERRS   TO ET-CTL-CUM-DATE-ERRORS.
041800      ADD      WS-RUN-AMT-ERRS    TO ET-CTL-CUM-AMT-ERRORS.
041900      ADD      WS-RUN-ENTITY-ERRS TO ET-CTL-CUM-ENTITY-ERRORS.
042000      ADD      WS-RUN-DUP-ERRS    TO ET-CTL-CUM-DUP-ERRORS.
042100      REWRITE  ET-CONTROL-RECORD.
042200      CLOSE    CONTROL-FILE
042300               EXTRACT-FILE
042400               LOAD-FILE
042500               REJECT-FILE.
042600  BD010-EXIT.
042700      EXIT SECTION.
042800*
042900  DB020-WRITE-LOAD-TRAILER SECTION.
043000**********************************
043100      MOVE     ET-CTL-BATCH-NO    TO HDR-LOAD-BATCH-NO.
043200      MOVE     ET-CTL-RUN-DATE    TO HDR-LOAD-RUN-DATE.
043300      MOVE     WS-RECS-LOADED     TO HDR-LOAD-RECS-LOADED.
043400      WRITE    ET-LOAD-HEADER-RECORD.
043500  DB020-EXIT.
043600      EXIT SECTION.
043700*
043800  DC020-WRITE-REJECT-TRAILER SECTION.
043900************************************
044000      MOVE     ET-CTL-BATCH-NO    TO HDR-REJ-LAST-BATCH-NO.
044100      WRITE    ET-REJECT-HEADER.
044200  DC020-EXIT.
044300      EXIT SECTION.
