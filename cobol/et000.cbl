000100  IDENTIFICATION DIVISION.
000200*================================
000300  PROGRAM-ID.    ET000.
000400  AUTHOR.        R D STANNARD.
000500  INSTALLATION.  APPLEWOOD COMPUTERS DATA SERVICES.
000600  DATE-WRITTEN.  14 03 1987.
000700  DATE-COMPILED.
000800  SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*****************************************************************
001100*                                                                *
001200*               Extract-Transform-Load Start Of Day             *
001300*          Opens the ET control record, strikes the new         *
001400*            batch number and clears the run counters           *
001500*          ready for ET100 to process tonight's extract          *
001600*                                                                *
001700*****************************************************************
001800*
001900*    Remarks.       Run first in the nightly ET suite, before
002000*                    ET100. Must complete with WS-Abend-Switch
002100*                    = "N" or the chain aborts before ET100.
002200*
002300*    Called Modules. None.
002400*
002500*    Files Used.     etctl01.dat - Control record (I-O).
002600*
002700*    Error Messages Used.
002800*                     ET001, ET002, ET003.
002900*
003000* Changes:
003100* 14 03 1987 rds          - Created, first release.
003200* 02 11 1988 rds  ET0004    Batch no now rolls at 999999.
003300* 19 06 1991 rds  ET0019    Added ET003 date format check.
003400* 08 01 1999 rds  Y2K-017   Y2K review - WS-Today-Date already
003500*                           carries a ccyy year, no change
003600*                           required, logged per the audit.
003700*
003800* 23 09 2003 jpc  ET0041    Control file changed from indexed
003900*                           to relative, WS-Ctl-Rrn added.
004000* 11 02 2026 rds  ET0058    Taken from py000, cut down for
004100*                           the nightly ET suite.
004200* 17 02 2026 rds  ET0058    Reject-pct abort switch now set
004300*                           here, not in ET100.
004400* 11 03 2026 jpc  ET0061    File names now come from File-Defs,
004500*                           Calling-Data stamped and traced
004600*                           ahead of the ET100 chain step.
004700*
004800*****************************************************************
004900*
005000  ENVIRONMENT DIVISION.
005100*================================
005200  CONFIGURATION SECTION.
005300  SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM
005500      CLASS ET-NUMERIC-CLASS IS "0" THRU "9"
005600      UPSI-0 ON  STATUS IS ET-DEBUG-ON
005700             OFF STATUS IS ET-DEBUG-OFF.
005800  INPUT-OUTPUT SECTION.
005900  FILE-CONTROL.
006000      SELECT CONTROL-FILE ASSIGN TO FILE-04
006100          ORGANIZATION IS RELATIVE
006200          ACCESS MODE IS RANDOM
006300          RELATIVE KEY IS WS-CTL-RRN
006400          FILE STATUS IS WS-CTL-STATUS.
006500*
006600  DATA DIVISION.
006700*================================
006800  FILE SECTION.
006900  FD  CONTROL-FILE.
007000  COPY "WSETCTL.COB".
007100*
007200  WORKING-STORAGE SECTION.
007300*------------------------
007400  COPY "WSNAMES.COB".
007500  COPY "WSCALL.COB".
007600*
007700  77  WS-PROG-NAME          PIC X(17) VALUE "ET000 (1.0.03)".
007800  77  WS-CTL-RRN            PIC 9(4)  COMP VALUE 1.
007900  77  WS-CTL-STATUS         PIC XX    VALUE SPACES.
008000  77  WS-ABEND-SWITCH       PIC X     VALUE "N".
008100      88  WS-ABEND                    VALUE "Y".
008200      88  WS-NORMAL-END                VALUE "N".
008300*
008400  01  WS-COUNTERS.
008500      03  WS-OLD-BATCH-NO       PIC 9(6)  COMP VALUE ZERO.
008600      03  WS-NEW-BATCH-NO       PIC 9(6)  COMP VALUE ZERO.
008700      03  FILLER                PIC X(10).
008800*
008900  01  WS-TODAY-DATE.
009000      03  WS-TODAY-CC           PIC 99.
009100      03  WS-TODAY-YY           PIC 99.
009200      03  WS-TODAY-MM           PIC 99.
009300      03  WS-TODAY-DD           PIC 99.
009400  01  WS-TODAY-DATE9 REDEFINES WS-TODAY-DATE
009500                            PIC 9(8).
009600*
009700  01  WS-RUN-DATE-WORK.
009800      03  WS-RUN-DATE-NUMERIC   PIC 9(8).
009900  01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-WORK.
010000      03  WS-RUN-CC             PIC 99.
010100      03  WS-RUN-YY             PIC 99.
010200      03  WS-RUN-MM             PIC 99.
010300      03  WS-RUN-DD             PIC 99.
010400  01  WS-RUN-DATE-EDIT REDEFINES WS-RUN-DATE-WORK.
010500      03  FILLER                PIC X(8).
010600*
010700  01  ERROR-MESSAGES.
010800      03  ET001   PIC X(40) VALUE
010900          "ET001 CONTROL RECORD NOT FOUND - ABORT".
011000      03  ET002   PIC X(40) VALUE
011100          "ET002 CONTROL RECORD READ ERROR".
011200      03  ET003   PIC X(40) VALUE
011300          "ET003 INVALID DATE FORMAT CODE - ABORT".
011400      03  FILLER                PIC X(10).
011500*
011600  PROCEDURE DIVISION.
011700*================================
011800  AA000-MAIN SECTION.
011900*********************
012000      MOVE     "ET000" TO ET-CALLER.
012100      MOVE     "ET100" TO ET-CALLED.
012200      PERFORM BA010-OPEN-CONTROL-FILE THRU BA010-EXIT.
012300      IF       WS-ABEND
012400               GOBACK.
012500      PERFORM BB010-STRIKE-NEW-BATCH THRU BB010-EXIT.
012600      PERFORM BC010-VALIDATE-DATE-FORM THRU BC010-EXIT.
012700      IF       WS-ABEND
012800               GOBACK.
012900      PERFORM BD010-REWRITE-CONTROL THRU BD010-EXIT.
013000      DISPLAY  "ET000 CHAIN " ET-CALLER " TO " ET-CALLED.
013100      GOBACK.
013200  AA000-EXIT.
013300      EXIT SECTION.
013400*
013500  BA010-OPEN-CONTROL-FILE SECTION.
013600*********************************
013700      OPEN     I-O CONTROL-FILE.
013800      READ     CONTROL-FILE
013900               INVALID KEY
014000                        DISPLAY ET001
014100                        MOVE "Y" TO WS-ABEND-SWITCH
014200                        GO TO BA010-EXIT
014300      END-READ.
014400      IF       WS-CTL-STATUS NOT = "00"
014500               DISPLAY ET002
014600               DISPLAY WS-CTL-STATUS
014700               MOVE "Y" TO WS-ABEND-SWITCH.
014800  BA010-EXIT.
014900      EXIT SECTION.
015000*
015100  BB010-STRIKE-NEW-BATCH SECTION.
015200********************************
015300      ACCEPT   WS-TODAY-DATE FROM DATE.
015400      MOVE     ET-CTL-BATCH-NO TO WS-OLD-BATCH-NO.
015500      MOVE     ET-CTL-BATCH-NO TO ET-CTL-LAST-BATCH-NO.
015600      MOVE     ET-CTL-RUN-DATE TO ET-CTL-LAST-RUN-DATE.
015700      ADD      1 TO WS-OLD-BATCH-NO GIVING WS-NEW-BATCH-NO.
015800      IF       WS-NEW-BATCH-NO > 999999
015900               MOVE 1 TO WS-NEW-BATCH-NO.
016000      MOVE     WS-NEW-BATCH-NO TO ET-CTL-BATCH-NO.
016100      MOVE     WS-TODAY-DATE9  TO WS-RUN-DATE-NUMERIC.
016200      MOVE     WS-RUN-DATE-NUMERIC TO ET-CTL-RUN-DATE.
016300  BB010-EXIT.
016400      EXIT SECTION.
016500*
016600  BC010-VALIDATE-DATE-FORM SECTION.
016700**********************************
016800      IF       ET-CTL-DATE-FORMAT < 1 OR ET-CTL-DATE-FORMAT > 3
016900               DISPLAY ET003
017000               MOVE "Y" TO WS-ABEND-SWITCH
017100               GO TO BC010-EXIT.
017200      MOVE     ZERO TO ET-CTL-RECS-EXTRACTED
017300                        ET-CTL-RECS-LOADED
017400                        ET-CTL-RECS-REJECTED
017500                        ET-CTL-RECS-DUPLICATE.
017600      MOVE     "N" TO ET-CTL-ABORT-SWITCH.
017700  BC010-EXIT.
017800      EXIT SECTION.
017900*
018000  BD010-REWRITE-CONTROL SECTION.
018100*******************************
018200      REWRITE  ET-CONTROL-RECORD
018300               INVALID KEY
018400                        DISPLAY ET002
018500                        MOVE "Y" TO WS-ABEND-SWITCH
018600      END-REWRITE.
018700      CLOSE    CONTROL-FILE.
018800  BD010-EXIT.
018900      EXIT SECTION.
