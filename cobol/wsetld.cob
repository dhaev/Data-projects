000100*******************************************
000200*                                          *
000300*  Record Definition For The Transformed  *
000400*      Load Output File                   *
000500*     Uses Load-Source-Key as key         *
000600*******************************************
000700* File size 108 bytes.
000800*
000900* 12/02/26 rds - Created.
001000* 19/02/26 rds - Added Load-Category-Amt apportionment table.
001100* 03/03/26 jpc - REQ 4033. Header record added ahead of detail.
001200* 10/03/26 jpc - REQ 4033. Reissued as a trailer, written by
001300*                et100 after the last detail, so Hdr-Load-Recs-
001400*                Loaded carries the true count for the run.
001500*
001600  01  ET-Load-Record.
001700      03  Load-Source-Key       pic 9(9)       comp.
001800      03  Load-Entity-Code      pic x(6).
001900      03  Load-Trans-Type       pic xx.
002000      03  Load-Trans-Date       pic 9(8)       comp.
002100*    normalised to ccyymmdd regardless of the feed's date format
002200      03  Load-Trans-Amt        pic s9(9)v99   comp-3.
002300      03  Load-Currency-Code    pic xxx.
002400      03  Load-Batch-No         pic 9(6)       comp.
002500      03  Load-Category-Amt     pic s9(9)v99   comp-3  occurs 4.
002600*    amount apportioned against the four report categories
002700      03  Load-Run-Date         pic 9(8)       comp.
002800      03  Load-Run-Time         pic 9(6)       comp.
002900      03  filler                pic x(11).
003000*
003100  01  ET-Load-Header-Record.
003200      03  Hdr-Load-No           pic 9(7)       value 9999999.
003300*    high-values marker - trailer is always the last record
003400      03  Hdr-Load-Batch-No     pic 9(6)       comp.
003500      03  Hdr-Load-Run-Date     pic 9(8)       comp.
003600      03  Hdr-Load-Recs-Loaded  pic 9(7)       comp.
003700      03  filler                pic x(40).
